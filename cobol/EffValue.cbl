000100******************************************************************
000200      *  This program is the subprogram that computes the
000300      *  effective (post-interest, signed) value of one account
000400      *  transaction.  It is CALLed once per transaction by
000500      *  ACCTLIST when it builds the account listing and rolls up
000600      *  account balances.
000700      *  Effective value rules -
000800      *    Payment, amount > 0 (a deposit)    : amount * (1 +
000900      *  incoming)
001000      *    Payment, amount <= 0 (a withdrawal): amount * (1 +
001100      *  outgoing)
001200      *    Incoming transfer / plain transfer : amount, unchanged
001300      *    Outgoing transfer                  : amount, sign
001400      *  reversed
001500******************************************************************
001600       IDENTIFICATION              DIVISION.
001700*-----------------------------------------------------------------
001800       PROGRAM-ID.                 EFFECTIVE-VALUE.
001900       AUTHOR.                     R L HOBBES.
002000       INSTALLATION.               UNION TRUST DATA PROCESSING.
002100       DATE-WRITTEN.               MARCH 14, 1991.
002200       DATE-COMPILED.
002300       SECURITY.                   UNCLASSIFIED.
002400******************************************************************
002500      *  Change log
002600      *  1991-03-14  RLH  0000  ORIGINAL PROGRAM - WRITTEN AS
002700      *                          COMPUTE-VALUE FOR THE STOCKROOM
002800      *                          RUN, RETARGETED HERE FOR TRUST
002900      *                          ACCOUNTING PER TRUST-OPS REQUEST.
003000      *  1992-09-02  RLH  0114  ADDED TRANSFER SIGN RULES - ONLY
003100      *                          PAYMENTS CARRIED INTEREST BEFORE.
003200      *  1994-03-11  CGV  0203  PICKS UP BANK-WIDE RATES NOW SET
003300      *                          BY ACCTUPDT AT ADD TIME; NO
003400      *                          CHANGE TO THIS PROGRAM NEEDED.
003500      *  1996-02-09  CGV  0228  ROUNDED CLAUSE ADDED TO BOTH
003600      *                          PAYMENT COMPUTES, HALF-UP PER
003700      *                          AUDIT MEMO.
003800      *  1998-11-20  DMP  0261  Y2K REVIEW - NO DATE ARITHMETIC
003900      *                          IN THIS PROGRAM.  NO CHANGE
004000      *                          REQUIRED.
004100      *  2003-07-14  JKO  0392  NONE - CARRIED FORWARD UNCHANGED;
004200      *                          SEE BANKTRN.CPY FOR THE FILLER
004300      *                          RELABEL UNDER THIS SAME REQUEST.
004400******************************************************************
004500       ENVIRONMENT                 DIVISION.
004600*-----------------------------------------------------------------
004700       CONFIGURATION               SECTION.
004800       SOURCE-COMPUTER.            UNION-TRUST-3090.
004900       SPECIAL-NAMES.
005000           C01 IS TOP-OF-FORM.
005100******************************************************************
005200       DATA                        DIVISION.
005300*-----------------------------------------------------------------
005400       WORKING-STORAGE             SECTION.
005500       77  WS-SUBPROGRAM-ID            PIC X(16)
005600                                       VALUE "EFFECTIVE-VALUE".
005700       77  WS-CALL-COUNT               PIC 9(7) COMP VALUE ZERO.
005800      *  WS-CALL-COUNT is a standing invocation tally left in for
005900      *  operations to read off a core dump if ACCTLIST's own
006000      *  counts are ever in question.  Not printed anywhere by
006100      *  this program.
006200       01  WS-EFFECTIVE-WORK          PIC S9(9)V99.
006300       01  WS-EFFECTIVE-ALT REDEFINES WS-EFFECTIVE-WORK.
006400           05  WS-EFF-DIGITS           PIC 9(9)V99.
006500       01  WS-RATE-PAIR-WORK.
006600           05  WS-RATE-INC-WORK        PIC 9V9(4).
006700           05  WS-RATE-OUT-WORK        PIC 9V9(4).
006800       01  WS-RATE-PAIR-ALT REDEFINES WS-RATE-PAIR-WORK.
006900           05  WS-RATE-COMBINED        PIC 9(10).
007000       01  WS-TYPE-CODE-WORK           PIC X(02).
007100       01  WS-TYPE-CODE-ALT REDEFINES WS-TYPE-CODE-WORK.
007200           05  WS-TYPE-CODE-1          PIC X(01).
007300           05  WS-TYPE-CODE-2          PIC X(01).
007400******************************************************************
007500       LINKAGE                     SECTION.
007600*-----------------------------------------------------------------
007700       01  LINK-PARAMETERS.
007800           05  LS-TRN-TYPE             PIC X(02).
007900           05  LS-TRN-AMOUNT           PIC S9(9)V99.
008000           05  LS-TRN-INC-INTEREST     PIC 9V9(4).
008100           05  LS-TRN-OUT-INTEREST     PIC 9V9(4).
008200           05  LS-EFFECTIVE-AMOUNT     PIC S9(9)V99.
008300******************************************************************
008400       PROCEDURE          DIVISION    USING LINK-PARAMETERS.
008500*-----------------------------------------------------------------
008600      *  Main paragraph - one call, one answer, then return.
008700       100-COMPUTE-EFFECTIVE-VALUE.
008800           ADD 1                   TO  WS-CALL-COUNT.
008900           EVALUATE TRUE
009000               WHEN LS-TRN-TYPE = "PY"
009100                   PERFORM 200-COMPUTE-PAYMENT-VALUE
009200               WHEN LS-TRN-TYPE = "IT" OR LS-TRN-TYPE = "TR"
009300                   MOVE LS-TRN-AMOUNT  TO  LS-EFFECTIVE-AMOUNT
009400               WHEN LS-TRN-TYPE = "OT"
009500                   COMPUTE LS-EFFECTIVE-AMOUNT =
009600                           LS-TRN-AMOUNT * -1
009700               WHEN OTHER
009800                   MOVE ZEROS          TO  LS-EFFECTIVE-AMOUNT
009900           END-EVALUATE.
010000
010100           EXIT PROGRAM.
010200******************************************************************
010300      *  A payment earns the incoming rate on a deposit (amount >
010400      *  0) and the outgoing rate on a withdrawal (amount <= 0);
010500      *  the outgoing rate makes a negative withdrawal more
010600      *  negative, i.e. it is charged as a fee, not credited.
010700       200-COMPUTE-PAYMENT-VALUE.
010800           IF  LS-TRN-AMOUNT GREATER THAN ZERO
010900               COMPUTE LS-EFFECTIVE-AMOUNT ROUNDED =
011000                       LS-TRN-AMOUNT * (1 + LS-TRN-INC-INTEREST)
011100           ELSE
011200               COMPUTE LS-EFFECTIVE-AMOUNT ROUNDED =
011300                       LS-TRN-AMOUNT * (1 + LS-TRN-OUT-INTEREST)
011400           END-IF.
