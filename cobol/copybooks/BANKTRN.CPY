000100******************************************************************
000200      *  BANKTRN.CPY
000300      *  Account/transaction record - shared copybook.  One record
000400      *  per transaction, carrying its owning account name.
000500      *  Record length is 135 bytes.  Copy'd by programs that read
000600      *  or write the account-trans files directly (see ACCTLIST).
000700*-----------------------------------------------------------------
000800      *  Maintenance
000900      *  1991-06-03  RLH  Original copybook - card file conversion
001000      *  1994-03-11  RLH  Added TRN-SENDER/TRN-RECIPIENT for wires
001100      *  1998-11-20  DMP  Y2K review - TRN-DATE is a text label,
001200      *                   not a date field.  No change required.
001300      *  2003-07-14  JKO  Relabeled trailing filler per audit
001400      *                   request AU-0392.
001500******************************************************************
001600       01  BANKTRN-RECORD.
001700           05  TRN-ACC-NAME            PIC X(20).
001800           05  TRN-TYPE                PIC X(02).
001900               88  TRN-IS-PAYMENT              VALUE "PY".
002000               88  TRN-IS-INCOMING-XFER        VALUE "IT".
002100               88  TRN-IS-OUTGOING-XFER        VALUE "OT".
002200               88  TRN-IS-PLAIN-XFER           VALUE "TR".
002300           05  TRN-DATE                PIC X(10).
002400           05  TRN-AMOUNT              PIC S9(9)V99.
002500           05  TRN-DESCRIPTION         PIC X(30).
002600           05  TRN-INC-INTEREST        PIC 9V9(4).
002700           05  TRN-OUT-INTEREST        PIC 9V9(4).
002800           05  TRN-SENDER              PIC X(20).
002900           05  TRN-RECIPIENT           PIC X(20).
003000           05  FILLER                  PIC X(12).                 AU-0392 
