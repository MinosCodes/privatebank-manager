000100******************************************************************
000200      *  BANKREQ.CPY
000300      *  Transaction-request record - one request per line on the
000400      *  TRANS-REQUEST-FILE.  Carries the action code, the account
000500      *  it applies to, and the transaction fields needed by that
000600      *  action.
000700*-----------------------------------------------------------------
000800      *  Maintenance
000900      *  1991-06-03  RLH  Original copybook - card file conversion
001000      *  1996-02-09  CGV  Widened REQ-ACTION-CODE to X(06) to hold
001100      *                   DELETE/REMOVE along with CREATE and ADD
001200      *  1998-11-20  DMP  Y2K review - REQ-TRN-DATE is a text
001300      *                   label, not a date field.  No change
001400      *                   required.
001500******************************************************************
001600       01  BANKREQ-RECORD.
001700           05  REQ-ACTION-CODE         PIC X(06).
001800               88  REQ-IS-CREATE               VALUE "CREATE".
001900               88  REQ-IS-ADD                  VALUE "ADD   ".
002000               88  REQ-IS-REMOVE               VALUE "REMOVE".
002100               88  REQ-IS-DELETE               VALUE "DELETE".
002200           05  REQ-ACC-NAME            PIC X(20).
002300           05  REQ-TRN-TYPE            PIC X(02).
002400           05  REQ-TRN-DATE            PIC X(10).
002500           05  REQ-TRN-AMOUNT          PIC S9(9)V99.
002600           05  REQ-TRN-DESCRIPTION     PIC X(30).
002700           05  REQ-TRN-INC-INTEREST    PIC 9V9(4).
002800           05  REQ-TRN-OUT-INTEREST    PIC 9V9(4).
002900           05  REQ-TRN-SENDER          PIC X(20).
003000           05  REQ-TRN-RECIPIENT       PIC X(20).
003100           05  FILLER                  PIC X(15).
