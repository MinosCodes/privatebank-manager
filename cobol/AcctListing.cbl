000100******************************************************************
000200      *  This program is to print the per-account transaction
000300      *  listing and balance report off the re-persisted
000400      *  account/transaction file written by ACCTUPDT.
000500      *  Used File -
000600      *     - Account/Transaction File (in): ACCTTRN
000700      *     - Listing Report File (out): ACCTLIST
000800      *     - Eff-Amount Sorted Listing (out): ACCTSORT
000900      *     - Credit (positive) Listing (out): ACCTCR
001000      *     - Debit (negative) Listing (out): ACCTDR
001100******************************************************************
001200       IDENTIFICATION              DIVISION.
001300*-----------------------------------------------------------------
001400       PROGRAM-ID.                 ACCOUNT-LISTING.
001500       AUTHOR.                     C G VANCE.
001600       INSTALLATION.               UNION TRUST DATA PROCESSING.
001700       DATE-WRITTEN.               MARCH 14, 1991.
001800       DATE-COMPILED.
001900       SECURITY.                   UNCLASSIFIED.
002000******************************************************************
002100      *  Change log
002200      *  1991-03-14  CGV  0000  ORIGINAL PROGRAM - RUN NIGHTLY
002300      *                          AFTER ACCTUPDT AGAINST THE
002400      *                          RE-PERSISTED ACCOUNT FILE.
002500      *  1992-09-02  RLH  0114  ADDED EFFECTIVE-AMOUNT COLUMN -
002600      *                          CALLS NEW SUBPROGRAM COMPUTE-
002700      *                          VALUE
002800      *                          (LATER RETARGETED, SEE EFFVALUE).
002900      *  1994-03-11  CGV  0203  BALANCE-FOR LINE NOW SUMS THE
003000      *                          EFFECTIVE AMOUNT, NOT THE RAW
003100      *                          AMOUNT, PER TRUST-OPS REQUEST.
003200      *  1998-11-20  DMP  0261  Y2K REVIEW - TRN-DATE IS A TEXT
003300      *                          LABEL, NOT A DATE FIELD.  NO
003400      *                          CHANGE REQUIRED.
003500      *  2009-05-01  JKO  0450  WIDENED EDITED AMOUNT FIELDS TO
003600      *                          MATCH THE PRIVATE-BANKING GROWTH
003700      *                          CHANGE IN ACCTUPDT.
003800      *  2012-02-14  JKO  0512  ADDED THE EFF-AMOUNT SORTED
003900      *                          LISTING (ASCENDING AND
004000      *                          DESCENDING) AND THE CREDIT/DEBIT
004100      *                          SPLIT LISTINGS PER TRUST-OPS
004200      *                          REQUEST - AUDIT WANTS
004300      *                          TRANSACTIONS RANKED BY EFFECTIVE
004400      *                          VALUE AND BROKEN OUT BY SIGN
004500      *                          WITHOUT HAND-SORTING THE MAIN
004600      *                          LISTING.
004700******************************************************************
004800       ENVIRONMENT                 DIVISION.
004900*-----------------------------------------------------------------
005000       CONFIGURATION               SECTION.
005100       SOURCE-COMPUTER.            UNION-TRUST-3090.
005200       SPECIAL-NAMES.
005300           C01 IS TOP-OF-FORM.
005400*-----------------------------------------------------------------
005500       INPUT-OUTPUT                SECTION.
005600       FILE-CONTROL.
005700           SELECT  ACCT-TRANS-FILE-IN
005800                   ASSIGN TO ACCTTRN
005900                   ORGANIZATION IS LINE SEQUENTIAL.
006000
006100           SELECT  LISTING-REPORT-OUT
006200                   ASSIGN TO ACCTLIST
006300                   ORGANIZATION IS LINE SEQUENTIAL.
006400
006500           SELECT  SORTED-LISTING-OUT
006600                   ASSIGN TO ACCTSORT
006700                   ORGANIZATION IS LINE SEQUENTIAL.
006800
006900           SELECT  CREDIT-LISTING-OUT
007000                   ASSIGN TO ACCTCR
007100                   ORGANIZATION IS LINE SEQUENTIAL.
007200
007300           SELECT  DEBIT-LISTING-OUT
007400                   ASSIGN TO ACCTDR
007500                   ORGANIZATION IS LINE SEQUENTIAL.
007600******************************************************************
007700       DATA                        DIVISION.
007800*-----------------------------------------------------------------
007900       FILE                        SECTION.
008000       FD  ACCT-TRANS-FILE-IN
008100           RECORD CONTAINS 135 CHARACTERS
008200           DATA RECORD IS BANKTRN-RECORD.
008300       COPY "BANKTRN.CPY".
008400
008500       FD  LISTING-REPORT-OUT
008600           RECORD CONTAINS 132 CHARACTERS
008700           DATA RECORD IS LISTING-LINE-OUT.
008800       01  LISTING-LINE-OUT            PIC X(132).
008900
009000       FD  SORTED-LISTING-OUT
009100           RECORD CONTAINS 132 CHARACTERS
009200           DATA RECORD IS SORTED-LISTING-LINE-OUT.
009300       01  SORTED-LISTING-LINE-OUT     PIC X(132).
009400
009500       FD  CREDIT-LISTING-OUT
009600           RECORD CONTAINS 132 CHARACTERS
009700           DATA RECORD IS CREDIT-LISTING-LINE-OUT.
009800       01  CREDIT-LISTING-LINE-OUT     PIC X(132).
009900
010000       FD  DEBIT-LISTING-OUT
010100           RECORD CONTAINS 132 CHARACTERS
010200           DATA RECORD IS DEBIT-LISTING-LINE-OUT.
010300       01  DEBIT-LISTING-LINE-OUT      PIC X(132).
010400******************************************************************
010500*-----------------------------------------------------------------
010600       WORKING-STORAGE             SECTION.
010700*-----------------------------------------------------------------
010800      *  Switches, control-break holds and run counters.
010900       01  WS-SWITCHES-AND-COUNTERS.
011000           05  WS-MASTER-EOF-SW        PIC X(01) VALUE "N".
011100               88  WS-MASTER-EOF               VALUE "Y".
011200           05  WS-FIRST-ACCT-SW        PIC X(01) VALUE "Y".
011300               88  WS-FIRST-ACCOUNT            VALUE "Y".
011400           05  WS-SORT-DONE-SW         PIC X(01) VALUE "N".
011500               88  WS-SORT-COMPLETE            VALUE "Y".
011600           05  WS-HOLD-ACC-NAME        PIC X(20) VALUE SPACES.
011700           05  WS-LINE-COUNT           PIC 9(02) COMP VALUE ZERO.
011800           05  WS-RECORD-COUNT         PIC 9(05) COMP VALUE ZERO.
011900           05  WS-ACCOUNT-COUNT        PIC 9(03) COMP VALUE ZERO.
012000           05  FILLER                  PIC X(05).
012100      *  Running balance for the account currently being listed,
012200      *  and the bank-wide grand total across every account on the
012300      *  file.
012400       01  WS-ACCUMULATORS.
012500           05  WS-ACCOUNT-BALANCE      PIC S9(9)V99 VALUE ZERO.
012600           05  WS-GRAND-TOTAL          PIC S9(9)V99 VALUE ZERO.
012700       01  WS-ACCUM-ALT REDEFINES WS-ACCUMULATORS.
012800           05  WS-ACCUM-COMBINED-DIGITS PIC 9(22).
012900      *  LINK-PARAMETERS passed to EFFECTIVE-VALUE - one call per
013000      *  transaction, same layout that program expects.
013100       01  WS-LINK-PARAMETERS.
013200           05  LS-TRN-TYPE             PIC X(02).
013300           05  LS-TRN-AMOUNT           PIC S9(9)V99.
013400           05  LS-TRN-INC-INTEREST     PIC 9V9(4).
013500           05  LS-TRN-OUT-INTEREST     PIC 9V9(4).
013600           05  LS-EFFECTIVE-AMOUNT     PIC S9(9)V99.
013700       01  WS-LINK-ALT REDEFINES WS-LINK-PARAMETERS.
013800           05  WS-LINK-DIGITS          PIC X(25).
013900      *  Per-account header line - printed once when an account's
014000      *  first transaction is read.
014100       01  WS-LISTING-HEADER.
014200           05  FILLER                  PIC X(05) VALUE SPACES.
014300           05  FILLER                  PIC X(09)
014400                                   VALUE "ACCOUNT: ".
014500           05  WS-HDR-ACC-NAME         PIC X(20).
014600           05  FILLER                  PIC X(98) VALUE SPACES.
014700      *  Detail line - one per transaction, raw and effective
014800      *  amount both edited ZZZ,ZZZ,ZZ9.99-.
014900       01  WS-LISTING-DETAIL.
015000           05  FILLER                  PIC X(02) VALUE SPACES.
015100           05  WS-DET-TYPE             PIC X(02).
015200           05  FILLER                  PIC X(02) VALUE SPACES.
015300           05  WS-DET-DATE             PIC X(10).
015400           05  FILLER                  PIC X(02) VALUE SPACES.
015500           05  WS-DET-DESCRIPTION      PIC X(30).
015600           05  FILLER                  PIC X(02) VALUE SPACES.
015700           05  WS-DET-RAW-AMOUNT       PIC ZZZ,ZZZ,ZZ9.99-.
015800           05  FILLER                  PIC X(02) VALUE SPACES.
015900           05  WS-DET-EFF-AMOUNT       PIC ZZZ,ZZZ,ZZ9.99-.
016000           05  FILLER                  PIC X(02) VALUE SPACES.
016100      *  WS-DET-CR-DR ADDED 2012-02-14 (TICKET 0512) - "CR" WHEN
016200      *  THE EFFECTIVE AMOUNT IS ZERO OR POSITIVE, "DB" WHEN IT IS
016300      *  NEGATIVE.  CARRIED ON EVERY DETAIL LINE, WHICHEVER FILE
016400      *  IT IS WRITTEN TO.
016500           05  WS-DET-CR-DR            PIC X(02).
016600           05  FILLER                  PIC X(46) VALUE SPACES.
016700      *  Per-account table of transactions, buffered here so they
016800      *  can be sorted by effective amount once the account's
016900      *  last transaction has been seen.  ADDED 2012-02-14
017000      *  (TICKET 0512).
017100       01  WS-SORT-TABLE.
017200           05  WS-SORT-COUNT           PIC 9(03) COMP VALUE ZERO.
017300           05  WS-SORT-ENTRY           OCCURS 50 TIMES
017400                                       INDEXED BY WS-SORT-IDX.
017500               10  WS-SRT-TYPE             PIC X(02).
017600               10  WS-SRT-DATE             PIC X(10).
017700               10  WS-SRT-DESCRIPTION      PIC X(30).
017800               10  WS-SRT-RAW-AMOUNT       PIC S9(9)V99.
017900               10  WS-SRT-EFF-AMOUNT       PIC S9(9)V99.
018000           05  FILLER                  PIC X(05) VALUE SPACES.
018100      *  Swap area for the bubble sort in 410-SORT-PASS, laid
018200      *  out identically to one WS-SORT-ENTRY occurrence, same
018300      *  idiom as WS-ACCOUNT-HOLD in ACCTUPDT.
018400       01  WS-SORT-HOLD.
018500           05  HS-SRT-TYPE             PIC X(02).
018600           05  HS-SRT-DATE             PIC X(10).
018700           05  HS-SRT-DESCRIPTION      PIC X(30).
018800           05  HS-SRT-RAW-AMOUNT       PIC S9(9)V99.
018900           05  HS-SRT-EFF-AMOUNT       PIC S9(9)V99.
019000      *  Title line for the sorted listing - printed once
019100      *  ascending and once descending for each account.
019200       01  WS-SORTED-TITLE.
019300           05  FILLER                  PIC X(05) VALUE SPACES.
019400           05  FILLER                  PIC X(20)
019500                                   VALUE "EFF AMOUNT SORT FOR".
019600           05  WS-SRT-ACC-NAME         PIC X(20).
019700           05  FILLER                  PIC X(03) VALUE SPACES.
019800           05  WS-SRT-DIRECTION        PIC X(10).
019900           05  FILLER                  PIC X(74) VALUE SPACES.
020000      *  Control-break line - printed when the account name
020100      *  changes (and at end of file for the last account).
020200       01  WS-LISTING-BALANCE.
020300           05  FILLER                  PIC X(05) VALUE SPACES.
020400           05  FILLER                  PIC X(12)
020500                                   VALUE "BALANCE FOR ".
020600           05  WS-BAL-ACC-NAME         PIC X(20).
020700           05  FILLER                  PIC X(03) VALUE SPACES.
020800           05  WS-BAL-AMOUNT           PIC ZZZ,ZZZ,ZZ9.99-.
020900           05  FILLER                  PIC X(77) VALUE SPACES.
021000       01  WS-LISTING-BALANCE-ALT REDEFINES WS-LISTING-BALANCE.
021100           05  WS-BAL-LINE-DIGITS      PIC X(132).
021200      *  Grand-total line - printed once at end of run.
021300       01  WS-LISTING-GRAND-TOTAL.
021400           05  FILLER                  PIC X(05) VALUE SPACES.
021500           05  FILLER                  PIC X(16)
021600                                   VALUE "ACCOUNTS LISTED ".
021700           05  WS-GT-ACCOUNT-COUNT     PIC ZZ9.
021800           05  FILLER                  PIC X(05) VALUE SPACES.
021900           05  FILLER                  PIC X(12)
022000                                   VALUE "GRAND TOTAL ".
022100           05  WS-GT-AMOUNT            PIC ZZZ,ZZZ,ZZ9.99-.
022200           05  FILLER                  PIC X(76) VALUE SPACES.
022300******************************************************************
022400       PROCEDURE                   DIVISION.
022500*-----------------------------------------------------------------
022600      *  Main paragraph.
022700       100-ACCOUNT-LISTING.
022800           PERFORM 200-INITIATE-ACCOUNT-LISTING.
022900           PERFORM 200-PRINT-ACCOUNT-LISTING
023000                   UNTIL WS-MASTER-EOF.
023100           PERFORM 200-TERMINATE-ACCOUNT-LISTING.
023200
023300           STOP RUN.
023400******************************************************************
023500      *  Open files, prime the reader, and print the header for
023600      *  the first account on the file.
023700       200-INITIATE-ACCOUNT-LISTING.
023800           PERFORM 300-OPEN-LISTING-FILES.
023900           PERFORM 300-READ-ACCT-TRANS-FILE.
024000           IF  NOT WS-MASTER-EOF
024100               PERFORM 300-START-NEW-ACCOUNT
024200           END-IF.
024300******************************************************************
024400      *  Print one detail line; on an account-name change, close
024500      *  out the old account's balance and start the new one.
024600       200-PRINT-ACCOUNT-LISTING.
024700           PERFORM 300-COMPUTE-EFFECTIVE-AMOUNT.
024800           PERFORM 300-PRINT-DETAIL-LINE.
024900           PERFORM 300-PRINT-SPLIT-LINE.
025000           PERFORM 300-APPEND-SORT-ENTRY.
025100           ADD     LS-EFFECTIVE-AMOUNT TO  WS-ACCOUNT-BALANCE.
025200           ADD     LS-EFFECTIVE-AMOUNT TO  WS-GRAND-TOTAL.
025300           PERFORM 300-READ-ACCT-TRANS-FILE.
025400           IF  NOT WS-MASTER-EOF
025500               IF  TRN-ACC-NAME NOT = WS-HOLD-ACC-NAME
025600                   PERFORM 300-PRINT-BALANCE-LINE
025700                   PERFORM 300-PRINT-SORTED-LISTING
025800                   PERFORM 300-START-NEW-ACCOUNT
025900               END-IF
026000           END-IF.
026100******************************************************************
026200      *  Close out the last account's balance, print its sorted
026300      *  listing, and print the grand-total line.
026400       200-TERMINATE-ACCOUNT-LISTING.
026500           PERFORM 300-PRINT-BALANCE-LINE.
026600           PERFORM 300-PRINT-SORTED-LISTING.
026700           PERFORM 300-PRINT-GRAND-TOTAL-LINE.
026800           PERFORM 300-CLOSE-LISTING-FILES.
026900******************************************************************
027000       300-OPEN-LISTING-FILES.
027100           OPEN    INPUT   ACCT-TRANS-FILE-IN
027200                   OUTPUT  LISTING-REPORT-OUT
027300                           SORTED-LISTING-OUT
027400                           CREDIT-LISTING-OUT
027500                           DEBIT-LISTING-OUT.
027600*-----------------------------------------------------------------
027700       300-READ-ACCT-TRANS-FILE.
027800           READ ACCT-TRANS-FILE-IN
027900               AT END      MOVE "Y"    TO  WS-MASTER-EOF-SW
028000               NOT AT END  ADD 1   TO  WS-RECORD-COUNT
028100           END-READ.
028200*-----------------------------------------------------------------
028300      *  Reset the balance accumulator, remember the new account
028400      *  name, bump the account count and print its header line.
028500       300-START-NEW-ACCOUNT.
028600           MOVE ZERO               TO  WS-ACCOUNT-BALANCE.
028700           MOVE ZERO               TO  WS-SORT-COUNT.
028800           MOVE TRN-ACC-NAME       TO  WS-HOLD-ACC-NAME.
028900           ADD 1                   TO  WS-ACCOUNT-COUNT.
029000           MOVE "N"                TO  WS-FIRST-ACCT-SW.
029100           MOVE TRN-ACC-NAME       TO  WS-HDR-ACC-NAME.
029200           WRITE LISTING-LINE-OUT  FROM WS-LISTING-HEADER
029300                   AFTER ADVANCING 2 LINES.
029400           WRITE CREDIT-LISTING-LINE-OUT FROM WS-LISTING-HEADER
029500                   AFTER ADVANCING 2 LINES.
029600           WRITE DEBIT-LISTING-LINE-OUT  FROM WS-LISTING-HEADER
029700                   AFTER ADVANCING 2 LINES.
029800*-----------------------------------------------------------------
029900       300-COMPUTE-EFFECTIVE-AMOUNT.
030000           MOVE TRN-TYPE            TO  LS-TRN-TYPE.
030100           MOVE TRN-AMOUNT          TO  LS-TRN-AMOUNT.
030200           MOVE TRN-INC-INTEREST    TO  LS-TRN-INC-INTEREST.
030300           MOVE TRN-OUT-INTEREST    TO  LS-TRN-OUT-INTEREST.
030400           CALL "EFFECTIVE-VALUE"   USING WS-LINK-PARAMETERS.
030500*-----------------------------------------------------------------
030600       300-PRINT-DETAIL-LINE.
030700           MOVE TRN-TYPE            TO  WS-DET-TYPE.
030800           MOVE TRN-DATE            TO  WS-DET-DATE.
030900           MOVE TRN-DESCRIPTION     TO  WS-DET-DESCRIPTION.
031000           MOVE TRN-AMOUNT          TO  WS-DET-RAW-AMOUNT.
031100           MOVE LS-EFFECTIVE-AMOUNT TO  WS-DET-EFF-AMOUNT.
031200           IF  LS-EFFECTIVE-AMOUNT NOT LESS THAN ZERO
031300               MOVE "CR"            TO  WS-DET-CR-DR
031400           ELSE
031500               MOVE "DB"            TO  WS-DET-CR-DR
031600           END-IF.
031700           WRITE LISTING-LINE-OUT   FROM WS-LISTING-DETAIL.
031800*-----------------------------------------------------------------
031900      *  ADDED 2012-02-14 (TICKET 0512) - WRITE THE SAME DETAIL
032000      *  LINE TO THE CREDIT OR DEBIT FILE, BY SIGN OF THE
032100      *  EFFECTIVE AMOUNT.  WS-LISTING-DETAIL ALREADY CARRIES
032200      *  THE CR/DB INDICATOR SET BY 300-PRINT-DETAIL-LINE ABOVE.
032300       300-PRINT-SPLIT-LINE.
032400           IF  LS-EFFECTIVE-AMOUNT NOT LESS THAN ZERO
032500               WRITE CREDIT-LISTING-LINE-OUT
032600                       FROM WS-LISTING-DETAIL
032700           ELSE
032800               WRITE DEBIT-LISTING-LINE-OUT
032900                       FROM WS-LISTING-DETAIL
033000           END-IF.
033100*-----------------------------------------------------------------
033200      *  ADDED 2012-02-14 (TICKET 0512) - BUFFER THE CURRENT
033300      *  TRANSACTION INTO WS-SORT-TABLE SO THE ACCOUNT'S FULL
033400      *  SET CAN BE RANKED BY EFFECTIVE AMOUNT ONCE THE LAST
033500      *  ONE IS IN.
033600       300-APPEND-SORT-ENTRY.
033700           ADD 1                    TO  WS-SORT-COUNT.
033800           MOVE TRN-TYPE            TO
033900                   WS-SRT-TYPE (WS-SORT-COUNT).
034000           MOVE TRN-DATE            TO
034100                   WS-SRT-DATE (WS-SORT-COUNT).
034200           MOVE TRN-DESCRIPTION     TO
034300                   WS-SRT-DESCRIPTION (WS-SORT-COUNT).
034400           MOVE TRN-AMOUNT          TO
034500                   WS-SRT-RAW-AMOUNT (WS-SORT-COUNT).
034600           MOVE LS-EFFECTIVE-AMOUNT TO
034700                   WS-SRT-EFF-AMOUNT (WS-SORT-COUNT).
034800*-----------------------------------------------------------------
034900       300-PRINT-BALANCE-LINE.
035000           MOVE WS-HOLD-ACC-NAME    TO  WS-BAL-ACC-NAME.
035100           MOVE WS-ACCOUNT-BALANCE  TO  WS-BAL-AMOUNT.
035200           WRITE LISTING-LINE-OUT   FROM WS-LISTING-BALANCE
035300                   AFTER ADVANCING 1 LINES.
035400*-----------------------------------------------------------------
035500       300-PRINT-GRAND-TOTAL-LINE.
035600           MOVE WS-ACCOUNT-COUNT    TO  WS-GT-ACCOUNT-COUNT.
035700           MOVE WS-GRAND-TOTAL      TO  WS-GT-AMOUNT.
035800           WRITE LISTING-LINE-OUT   FROM WS-LISTING-GRAND-TOTAL
035900                   AFTER ADVANCING 3 LINES.
036000*-----------------------------------------------------------------
036100      *  ADDED 2012-02-14 (TICKET 0512) - SORT THE BUFFERED
036200      *  TRANSACTIONS FOR THE ACCOUNT JUST CLOSED OUT BY
036300      *  EFFECTIVE AMOUNT AND PRINT THEM ASCENDING, THEN
036400      *  DESCENDING (THE DESCENDING PASS JUST WALKS THE SAME
036500      *  SORTED TABLE BACKWARD - NO SECOND SORT NEEDED).  DOES
036600      *  NOTHING IF THE ACCOUNT HAD NO TRANSACTIONS BUFFERED
036700      *  (FIRST CALL, BEFORE ANY ACCOUNT HAS BEEN STARTED).
036800       300-PRINT-SORTED-LISTING.
036900           IF  WS-SORT-COUNT GREATER THAN ZERO
037000               PERFORM 400-SORT-TRANSACTION-TABLE
037100               MOVE WS-HOLD-ACC-NAME    TO  WS-SRT-ACC-NAME
037200               MOVE "ASCENDING "        TO  WS-SRT-DIRECTION
037300               WRITE SORTED-LISTING-LINE-OUT FROM WS-SORTED-TITLE
037400                       AFTER ADVANCING 2 LINES
037500               PERFORM 400-PRINT-SORTED-DETAIL
037600                       VARYING WS-SORT-IDX FROM 1 BY 1
037700                       UNTIL WS-SORT-IDX GREATER THAN
037800                       WS-SORT-COUNT
037900               MOVE "DESCENDING"        TO  WS-SRT-DIRECTION
038000               WRITE SORTED-LISTING-LINE-OUT FROM WS-SORTED-TITLE
038100                       AFTER ADVANCING 2 LINES
038200               PERFORM 400-PRINT-SORTED-DETAIL
038300                       VARYING WS-SORT-IDX FROM WS-SORT-COUNT
038400                       BY -1
038500                       UNTIL WS-SORT-IDX LESS THAN 1
038600           END-IF.
038700*-----------------------------------------------------------------
038800      *  Classic exchange (bubble) sort, same idiom as
038900      *  300-SORT-ACCOUNT-TABLE in ACCTUPDT - ascending on the
039000      *  effective amount.
039100       400-SORT-TRANSACTION-TABLE.
039200           MOVE "N"                 TO  WS-SORT-DONE-SW.
039300           PERFORM 410-SORT-PASS
039400                   UNTIL WS-SORT-COMPLETE.
039500*-----------------------------------------------------------------
039600       410-SORT-PASS.
039700           MOVE "Y"                 TO  WS-SORT-DONE-SW.
039800           PERFORM 420-SORT-COMPARE
039900                   VARYING WS-SORT-IDX FROM 1 BY 1
040000                   UNTIL WS-SORT-IDX NOT LESS THAN
040100                   WS-SORT-COUNT.
040200*-----------------------------------------------------------------
040300       420-SORT-COMPARE.
040400           IF  WS-SRT-EFF-AMOUNT (WS-SORT-IDX)
040500                   GREATER THAN
040600                   WS-SRT-EFF-AMOUNT (WS-SORT-IDX + 1)
040700               MOVE WS-SORT-ENTRY (WS-SORT-IDX)
040800                   TO  WS-SORT-HOLD
040900               MOVE WS-SORT-ENTRY (WS-SORT-IDX + 1)
041000                   TO  WS-SORT-ENTRY (WS-SORT-IDX)
041100               MOVE WS-SORT-HOLD
041200                   TO  WS-SORT-ENTRY (WS-SORT-IDX + 1)
041300               MOVE "N"             TO  WS-SORT-DONE-SW
041400           END-IF.
041500*-----------------------------------------------------------------
041600      *  Build one detail line from the sorted table entry at
041700      *  WS-SORT-IDX and write it - same content area and layout
041800      *  as the main and split listings.
041900       400-PRINT-SORTED-DETAIL.
042000           MOVE WS-SRT-TYPE (WS-SORT-IDX)
042100                   TO  WS-DET-TYPE.
042200           MOVE WS-SRT-DATE (WS-SORT-IDX)
042300                   TO  WS-DET-DATE.
042400           MOVE WS-SRT-DESCRIPTION (WS-SORT-IDX)
042500                   TO  WS-DET-DESCRIPTION.
042600           MOVE WS-SRT-RAW-AMOUNT (WS-SORT-IDX)
042700                   TO  WS-DET-RAW-AMOUNT.
042800           MOVE WS-SRT-EFF-AMOUNT (WS-SORT-IDX)
042900                   TO  WS-DET-EFF-AMOUNT.
043000           IF  WS-SRT-EFF-AMOUNT (WS-SORT-IDX) NOT LESS THAN ZERO
043100               MOVE "CR"            TO  WS-DET-CR-DR
043200           ELSE
043300               MOVE "DB"            TO  WS-DET-CR-DR
043400           END-IF.
043500           WRITE SORTED-LISTING-LINE-OUT FROM WS-LISTING-DETAIL.
043600*-----------------------------------------------------------------
043700       300-CLOSE-LISTING-FILES.
043800           CLOSE   ACCT-TRANS-FILE-IN
043900                   LISTING-REPORT-OUT
044000                   SORTED-LISTING-OUT
044100                   CREDIT-LISTING-OUT
044200                   DEBIT-LISTING-OUT.
044300******************************************************************
