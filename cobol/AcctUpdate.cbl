000100******************************************************************
000200      *  This program is to implement the private-bank account and
000300      *  transaction update USING an in-memory account table in
000400      *  place of a sorted balance-line merge, since request
000500      *  records are not guaranteed to arrive in account-name
000600      *  order.
000700      *  Used File -
000800      *     - Account/Transaction File (in): ACCTTRN
000900      *     - Transaction Request File (in): ACCTREQ
001000      *     - Account/Transaction File (out): ACCTOUT
001100******************************************************************
001200       IDENTIFICATION              DIVISION.
001300*-----------------------------------------------------------------
001400       PROGRAM-ID.                 ACCOUNT-UPDATE.
001500       AUTHOR.                     R L HOBBES.
001600       INSTALLATION.               UNION TRUST DATA PROCESSING.
001700       DATE-WRITTEN.               JUNE 3, 1991.
001800       DATE-COMPILED.
001900       SECURITY.                   UNCLASSIFIED.
002000******************************************************************
002100      *  Change log
002200      *  1991-06-03  RLH  0000  ORIGINAL PROGRAM - ACCOUNT MASTER
002300      *                          UPDATE, BALANCE LINE AGAINST A
002400      *                          SORTED REQUEST FILE.
002500      *  1992-11-18  RLH  0077  SWITCHED FROM BALANCE LINE MERGE
002600      *                          TO A LOADED TABLE - TRUST-OPS
002700      *                          CANNOT GUARANTEE REQUESTS ARRIVE
002800      *                          IN ACCOUNT-NAME ORDER.
002900      *  1994-03-11  CGV  0203  ADDED TRANSFER REQUEST TYPES AND
003000      *                          WIRE SENDER/RECIPIENT FIELDS.
003100      *  1996-02-09  CGV  0228  WIDENED REQUEST ACTION CODE, ADDED
003200      *                          DELETE-ACCOUNT ACTION.
003300      *  1998-11-20  DMP  0261  Y2K REVIEW - ALL DATE FIELDS ON
003400      *                          THIS SYSTEM ARE OPAQUE TEXT
003500      *                          LABELS, NEVER PARSED.  NO CHANGE
003600      *                          REQUIRED EXCEPT THE RUN-DATE
003700      *                          STAMP BELOW, REPOINTED AT THE
003800      *                          4-DIGIT SYSTEM CLOCK.
003900      *  2003-07-14  JKO  0392  RELABELED TRAILING COPYBOOK FILLER
004000      *                          PER AUDIT REQUEST - SEE
004100      *                          BANKTRN.CPY.
004200      *  2009-05-01  JKO  0450  RAISED ACCOUNT TABLE LIMIT FROM 50
004300      *                          TO 100 ACCOUNTS PER RUN, PRIVATE
004400      *                          BANKING GROWTH.
004500******************************************************************
004600       ENVIRONMENT                 DIVISION.
004700*-----------------------------------------------------------------
004800       CONFIGURATION               SECTION.
004900       SOURCE-COMPUTER.            UNION-TRUST-3090.
005000       SPECIAL-NAMES.
005100           C01 IS TOP-OF-FORM
005200           UPSI-0 ON STATUS IS WS-RERUN-REQUESTED
005300           UPSI-0 OFF STATUS IS WS-NORMAL-RUN.
005400*-----------------------------------------------------------------
005500       INPUT-OUTPUT                SECTION.
005600       FILE-CONTROL.
005700           SELECT  ACCT-TRANS-FILE-IN
005800                   ASSIGN TO ACCTTRN
005900                   ORGANIZATION IS LINE SEQUENTIAL.
006000
006100           SELECT  TRANS-REQUEST-FILE-IN
006200                   ASSIGN TO ACCTREQ
006300                   ORGANIZATION IS LINE SEQUENTIAL.
006400
006500           SELECT  ACCOUNT-TRANS-OUT
006600                   ASSIGN TO ACCTOUT
006700                   ORGANIZATION IS LINE SEQUENTIAL.
006800******************************************************************
006900       DATA                        DIVISION.
007000*-----------------------------------------------------------------
007100       FILE                        SECTION.
007200       FD  ACCT-TRANS-FILE-IN
007300           RECORD CONTAINS 135 CHARACTERS
007400           DATA RECORD IS BANKTRN-RECORD.
007500       COPY "BANKTRN.CPY".
007600
007700       FD  TRANS-REQUEST-FILE-IN
007800           RECORD CONTAINS 144 CHARACTERS
007900           DATA RECORD IS BANKREQ-RECORD.
008000       COPY "BANKREQ.CPY".
008100
008200       FD  ACCOUNT-TRANS-OUT
008300           RECORD CONTAINS 135 CHARACTERS
008400           DATA RECORD IS ACCT-TRANS-OUT-REC.
008500       01  ACCT-TRANS-OUT-REC          PIC X(135).
008600******************************************************************
008700*-----------------------------------------------------------------
008800       WORKING-STORAGE             SECTION.
008900*-----------------------------------------------------------------
009000      *  Switches, file-eof indicators and run counters.
009100       01  WS-SWITCHES-AND-COUNTERS.
009200           05  WS-MASTER-EOF-SW        PIC X(01) VALUE "N".
009300               88  WS-MASTER-EOF               VALUE "Y".
009400           05  WS-REQUEST-EOF-SW       PIC X(01) VALUE "N".
009500               88  WS-REQUEST-EOF              VALUE "Y".
009600           05  WS-FATAL-SW             PIC X(01) VALUE "N".
009700               88  WS-FATAL-ERROR              VALUE "Y".
009800           05  WS-FOUND-SW             PIC X(01) VALUE "N".
009900               88  WS-ACCOUNT-FOUND            VALUE "Y".
010000           05  WS-DUPLICATE-SW         PIC X(01) VALUE "N".
010100               88  WS-DUPLICATE-FOUND          VALUE "Y".
010200           05  WS-SORT-DONE-SW         PIC X(01) VALUE "N".
010300               88  WS-SORT-COMPLETE            VALUE "Y".
010400           05  WS-MATCH-SW             PIC X(01) VALUE "N".
010500               88  WS-MATCH-FOUND              VALUE "Y".
010600           05  WS-MATCH-TRN-IDX        PIC 9(03) COMP VALUE ZERO.
010700           05  WS-RECORD-COUNT         PIC 9(05) COMP VALUE ZERO.
010800           05  WS-REQUEST-COUNT        PIC 9(05) COMP VALUE ZERO.
010900           05  WS-ERROR-COUNT          PIC 9(05) COMP VALUE ZERO.
011000           05  FILLER                  PIC X(05).
011100      *  Account table - one entry per account loaded or created
011200      *  this run, each carrying its own transaction sub-table.
011300      *  Sized for the private-banking book of business; see
011400      *  change log 0450.
011500       01  WS-ACCOUNT-TABLE.
011600           05  WS-ACCOUNT-COUNT        PIC 9(03) COMP VALUE ZERO.
011700           05  WS-ACCOUNT-ENTRY OCCURS 100 TIMES
011800                               INDEXED BY WS-ACCT-IDX.
011900               10  WS-ACCT-NAME            PIC X(20).
012000               10  WS-ACCT-TRN-COUNT       PIC 9(03) COMP
012100                                           VALUE ZERO.
012200               10  WS-ACCT-TRN-ENTRY OCCURS 50 TIMES
012300                               INDEXED BY WS-TRN-IDX.
012400                   15  WS-TRN-TYPE             PIC X(02).
012500                   15  WS-TRN-DATE             PIC X(10).
012600                   15  WS-TRN-AMOUNT           PIC S9(09)V99.
012700                   15  WS-TRN-DESCRIPTION      PIC X(30).
012800                   15  WS-TRN-INC-INTEREST     PIC 9V9(4).
012900                   15  WS-TRN-OUT-INTEREST     PIC 9V9(4).
013000                   15  WS-TRN-SENDER           PIC X(20).
013100                   15  WS-TRN-RECIPIENT        PIC X(20).
013200                   15  FILLER                  PIC X(03).
013300               10  FILLER                  PIC X(05).
013400           05  FILLER                  PIC X(05).
013500      *  Swap area for the account-table sort pass.
013600       01  WS-ACCOUNT-HOLD.
013700           05  WS-HOLD-NAME            PIC X(20).
013800           05  WS-HOLD-TRN-COUNT       PIC 9(03) COMP.
013900           05  WS-HOLD-TRN-ENTRY OCCURS 50 TIMES.
014000               10  WS-HOLD-TRN-TYPE        PIC X(02).
014100               10  WS-HOLD-TRN-DATE        PIC X(10).
014200               10  WS-HOLD-TRN-AMOUNT      PIC S9(09)V99.
014300               10  WS-HOLD-TRN-DESC        PIC X(30).
014400               10  WS-HOLD-TRN-INC-INT     PIC 9V9(4).
014500               10  WS-HOLD-TRN-OUT-INT     PIC 9V9(4).
014600               10  WS-HOLD-TRN-SENDER      PIC X(20).
014700               10  WS-HOLD-TRN-RECIPIENT   PIC X(20).
014800               10  FILLER                  PIC X(03).
014900           05  FILLER                  PIC X(05).
015000      *  Bank-wide rate table, imposed on every payment at add
015100      *  time.  Changed here by a dated entry, not by a parameter
015200      *  file - this shop's private-banking desk runs one rate
015300      *  schedule per build.
015400       01  WS-BANK-RATES.
015500           05  BANK-INC-INTEREST       PIC 9V9(4) VALUE 0.0500.
015600           05  BANK-OUT-INTEREST       PIC 9V9(4) VALUE 0.1000.
015700       01  WS-BANK-RATES-ALT REDEFINES WS-BANK-RATES.
015800           05  WS-BANK-RATES-COMBINED  PIC 9(10).
015900       01  WS-BANK-NAME-REC.
016000           05  BANK-NAME               PIC X(20)
016100                                   VALUE "UNION TRUST PRIVATE ".
016200           05  FILLER                  PIC X(05).
016300      *  Run-date stamp for the summary display, and a legacy
016400      *  alternate view of the action code kept from the original
016500      *  card layout.
016600       01  WS-RUN-DATE.
016700           05  WS-RUN-YY               PIC 9(02).
016800           05  WS-RUN-MM               PIC 9(02).
016900           05  WS-RUN-DD               PIC 9(02).
017000       01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE
017100                                       PIC 9(06).
017200       01  WS-ACTION-CODE-WORK         PIC X(06).
017300       01  WS-ACTION-CODE-ALT REDEFINES WS-ACTION-CODE-WORK.
017400           05  WS-ACTION-CODE-1ST      PIC X(01).
017500           05  WS-ACTION-CODE-REST     PIC X(05).
017600      *  Output staging record, built one transaction at a time
017700      *  from the account table and written FROM to ACCOUNT-TRANS-
017800      *  OUT.
017900       01  WS-OUTPUT-TRANS-LINE.
018000           05  WS-OUT-ACC-NAME         PIC X(20).
018100           05  WS-OUT-TRN-TYPE         PIC X(02).
018200           05  WS-OUT-TRN-DATE         PIC X(10).
018300           05  WS-OUT-TRN-AMOUNT       PIC S9(09)V99.
018400           05  WS-OUT-TRN-DESCRIPTION  PIC X(30).
018500           05  WS-OUT-TRN-INC-INTEREST PIC 9V9(4).
018600           05  WS-OUT-TRN-OUT-INTEREST PIC 9V9(4).
018700           05  WS-OUT-TRN-SENDER       PIC X(20).
018800           05  WS-OUT-TRN-RECIPIENT    PIC X(20).
018900           05  FILLER                  PIC X(12).
019000******************************************************************
019100       PROCEDURE                   DIVISION.
019200*-----------------------------------------------------------------
019300      *  Main paragraph.
019400       100-ACCOUNT-UPDATE.
019500           PERFORM 200-INITIATE-ACCOUNT-UPDATE.
019600           PERFORM 200-PROCESS-ONE-REQUEST
019700                   UNTIL WS-REQUEST-EOF.
019800           PERFORM 200-TERMINATE-ACCOUNT-UPDATE.
019900
020000           STOP RUN.
020100******************************************************************
020200      *  Open the files, check the bank-wide rates, load every
020300      *  account on the books into the table, then prime the
020400      *  request reader.
020500       200-INITIATE-ACCOUNT-UPDATE.
020600           PERFORM 300-OPEN-ALL-FILES.
020700           PERFORM 300-VALIDATE-BANK-PARAMETERS.
020800           IF  NOT WS-FATAL-ERROR
020900               PERFORM 300-LOAD-ACCOUNT-TABLE
021000               PERFORM 300-READ-TRANS-REQUEST-FILE
021100           ELSE
021200               MOVE "Y"            TO  WS-REQUEST-EOF-SW
021300           END-IF.
021400******************************************************************
021500      *  Apply one request, then read the next one.
021600       200-PROCESS-ONE-REQUEST.
021700           PERFORM 300-APPLY-ONE-REQUEST.
021800           PERFORM 300-READ-TRANS-REQUEST-FILE.
021900******************************************************************
022000      *  Rebuild the table in account-name order, re-persist it,
022100      *  and close out the run with a DISPLAY summary.
022200       200-TERMINATE-ACCOUNT-UPDATE.
022300           PERFORM 300-SORT-ACCOUNT-TABLE.
022400           PERFORM 300-WRITE-ACCOUNT-TRANS-OUT.
022500           PERFORM 300-CLOSE-ALL-FILES.
022600           PERFORM 300-DISPLAY-RUN-SUMMARY.
022700******************************************************************
022800       300-OPEN-ALL-FILES.
022900           OPEN    INPUT   ACCT-TRANS-FILE-IN
023000                   INPUT   TRANS-REQUEST-FILE-IN
023100                   OUTPUT  ACCOUNT-TRANS-OUT.
023200*-----------------------------------------------------------------
023300      *  Bank rates must both fall in 0 through 1 or the whole run
023400      *  is rejected - an out-of-range schedule is a setup error,
023500      *  not a per-request one.
023600       300-VALIDATE-BANK-PARAMETERS.
023700           IF  BANK-INC-INTEREST   LESS THAN ZERO
023800           OR  BANK-INC-INTEREST   GREATER THAN 1
023900           OR  BANK-OUT-INTEREST   LESS THAN ZERO
024000           OR  BANK-OUT-INTEREST   GREATER THAN 1
024100               DISPLAY "ACCOUNT-UPDATE: BANK RATE OUT OF RANGE"
024200               DISPLAY "ACCOUNT-UPDATE: RUN ABORTED."
024300               MOVE "Y"        TO  WS-FATAL-SW
024400               MOVE "Y"        TO  WS-MASTER-EOF-SW
024500           END-IF.
024600*-----------------------------------------------------------------
024700      *  Read every record on ACCT-TRANS-FILE-IN into the account
024800      *  table, opening a new account row the first time its name
024900      *  is seen.
025000       300-LOAD-ACCOUNT-TABLE.
025100           PERFORM 310-READ-MASTER-FILE.
025200           PERFORM 320-BUILD-ACCOUNT-TABLE
025300                   UNTIL WS-MASTER-EOF.
025400*-----------------------------------------------------------------
025500       310-READ-MASTER-FILE.
025600           READ ACCT-TRANS-FILE-IN
025700               AT END      MOVE "Y"    TO  WS-MASTER-EOF-SW
025800               NOT AT END  ADD 1   TO  WS-RECORD-COUNT
025900           END-READ.
026000*-----------------------------------------------------------------
026100       320-BUILD-ACCOUNT-TABLE.
026200           PERFORM 330-FIND-OR-ADD-ACCOUNT.
026300           PERFORM 330-APPEND-LOADED-TRANSACTION.
026400           PERFORM 310-READ-MASTER-FILE.
026500*-----------------------------------------------------------------
026600       330-FIND-OR-ADD-ACCOUNT.
026700           MOVE "N"                    TO  WS-FOUND-SW.
026800           SEARCH WS-ACCOUNT-ENTRY VARYING WS-ACCT-IDX
026900               WHEN WS-ACCT-NAME (WS-ACCT-IDX) = TRN-ACC-NAME
027000                   MOVE "Y"            TO  WS-FOUND-SW
027100           END-SEARCH.
027200           IF  NOT WS-ACCOUNT-FOUND
027300               ADD 1                   TO  WS-ACCOUNT-COUNT
027400               SET WS-ACCT-IDX         TO  WS-ACCOUNT-COUNT
027500               MOVE TRN-ACC-NAME       TO
027600                   WS-ACCT-NAME (WS-ACCT-IDX)
027700               MOVE ZERO               TO
027800                   WS-ACCT-TRN-COUNT (WS-ACCT-IDX)
027900           END-IF.
028000*-----------------------------------------------------------------
028100      *  Append one loaded transaction under its account.
028200       330-APPEND-LOADED-TRANSACTION.
028300           ADD 1                   TO
028400               WS-ACCT-TRN-COUNT (WS-ACCT-IDX).
028500           SET WS-TRN-IDX          TO
028600               WS-ACCT-TRN-COUNT (WS-ACCT-IDX).
028700           MOVE    TRN-TYPE        TO  WS-TRN-TYPE
028800                   (WS-ACCT-IDX WS-TRN-IDX).
028900           MOVE    TRN-DATE        TO  WS-TRN-DATE
029000                   (WS-ACCT-IDX WS-TRN-IDX).
029100           MOVE    TRN-AMOUNT      TO  WS-TRN-AMOUNT
029200                   (WS-ACCT-IDX WS-TRN-IDX).
029300           MOVE    TRN-DESCRIPTION TO  WS-TRN-DESCRIPTION
029400                   (WS-ACCT-IDX WS-TRN-IDX).
029500           MOVE    TRN-INC-INTEREST TO WS-TRN-INC-INTEREST
029600                   (WS-ACCT-IDX WS-TRN-IDX).
029700           MOVE    TRN-OUT-INTEREST TO WS-TRN-OUT-INTEREST
029800                   (WS-ACCT-IDX WS-TRN-IDX).
029900           MOVE    TRN-SENDER      TO  WS-TRN-SENDER
030000                   (WS-ACCT-IDX WS-TRN-IDX).
030100           MOVE    TRN-RECIPIENT   TO  WS-TRN-RECIPIENT
030200                   (WS-ACCT-IDX WS-TRN-IDX).
030300*-----------------------------------------------------------------
030400       300-READ-TRANS-REQUEST-FILE.
030500           READ TRANS-REQUEST-FILE-IN
030600               AT END      MOVE "Y"    TO  WS-REQUEST-EOF-SW
030700               NOT AT END  ADD 1   TO  WS-REQUEST-COUNT
030800           END-READ.
030900*-----------------------------------------------------------------
031000      *  Dispatch on the request action code.  88-levels come from
031100      *  BANKREQ.CPY.
031200       300-APPLY-ONE-REQUEST.
031300           EVALUATE TRUE
031400               WHEN REQ-IS-CREATE
031500                   PERFORM 400-ACTION-CREATE
031600                       THRU 400-ACTION-CREATE-EXIT
031700               WHEN REQ-IS-ADD
031800                   PERFORM 400-ACTION-ADD
031900                       THRU 400-ACTION-ADD-EXIT
032000               WHEN REQ-IS-REMOVE
032100                   PERFORM 400-ACTION-REMOVE
032200                       THRU 400-ACTION-REMOVE-EXIT
032300               WHEN REQ-IS-DELETE
032400                   PERFORM 400-ACTION-DELETE
032500                       THRU 400-ACTION-DELETE-EXIT
032600               WHEN OTHER
032700                   DISPLAY "ACCOUNT-UPDATE: UNKNOWN ACTION CODE"
032800                   ADD 1           TO  WS-ERROR-COUNT
032900           END-EVALUATE.
033000******************************************************************
033100      *  Reject if the account is already on the books; otherwise
033200      *  open a new, empty account row.
033300       400-ACTION-CREATE.
033400           PERFORM 400-FIND-ACCOUNT-BY-REQUEST.
033500           IF  WS-ACCOUNT-FOUND
033600               DISPLAY "ACCOUNT-UPDATE: CREATE - ACCOUNT"
033700               DISPLAY "ALREADY EXISTS - " REQ-ACC-NAME
033800               ADD 1               TO  WS-ERROR-COUNT
033900               GO TO 400-ACTION-CREATE-EXIT
034000           END-IF.
034100           ADD 1                   TO  WS-ACCOUNT-COUNT.
034200           SET WS-ACCT-IDX         TO  WS-ACCOUNT-COUNT.
034300           MOVE REQ-ACC-NAME       TO
034400               WS-ACCT-NAME (WS-ACCT-IDX).
034500           MOVE ZERO               TO
034600               WS-ACCT-TRN-COUNT (WS-ACCT-IDX).
034700       400-ACTION-CREATE-EXIT.
034800           EXIT.
034900*-----------------------------------------------------------------
035000      *  Reject if the account is unknown; impose bank rates on a
035100      *  payment or validate a transfer amount; reject a
035200      *  duplicate; otherwise append the transaction.
035300       400-ACTION-ADD.
035400           PERFORM 400-FIND-ACCOUNT-BY-REQUEST.
035500           IF  NOT WS-ACCOUNT-FOUND
035600               DISPLAY "ACCOUNT-UPDATE: ADD - ACCOUNT NOT"
035700               DISPLAY "FOUND - " REQ-ACC-NAME
035800               ADD 1               TO  WS-ERROR-COUNT
035900               GO TO 400-ACTION-ADD-EXIT
036000           END-IF.
036100           IF  REQ-TRN-TYPE = "PY"
036200               PERFORM 400-VALIDATE-PAYMENT-RATES
036300               PERFORM 400-IMPOSE-BANK-RATES
036400           ELSE
036500               PERFORM 400-VALIDATE-TRANSFER-AMOUNT
036600           END-IF.
036700           PERFORM 400-CHECK-DUPLICATE.
036800           IF  WS-DUPLICATE-FOUND
036900               DISPLAY "ACCOUNT-UPDATE: ADD - DUPLICATE"
037000               DISPLAY "TRANSACTION - " REQ-ACC-NAME
037100               ADD 1               TO  WS-ERROR-COUNT
037200               GO TO 400-ACTION-ADD-EXIT
037300           END-IF.
037400           PERFORM 400-APPEND-NEW-TRANSACTION.
037500       400-ACTION-ADD-EXIT.
037600           EXIT.
037700*-----------------------------------------------------------------
037800      *  Reject if the account or the transaction is not found;
037900      *  otherwise compact the transaction sub-table over the
038000      *  match.
038100       400-ACTION-REMOVE.
038200           PERFORM 400-FIND-ACCOUNT-BY-REQUEST.
038300           IF  NOT WS-ACCOUNT-FOUND
038400               DISPLAY "ACCOUNT-UPDATE: REMOVE - ACCOUNT"
038500               DISPLAY "NOT FOUND - " REQ-ACC-NAME
038600               ADD 1               TO  WS-ERROR-COUNT
038700               GO TO 400-ACTION-REMOVE-EXIT
038800           END-IF.
038900           PERFORM 400-FIND-MATCHING-TRANSACTION.
039000           IF  NOT WS-MATCH-FOUND
039100               DISPLAY "ACCOUNT-UPDATE: REMOVE - TRANSACTION"
039200               DISPLAY "NOT FOUND - " REQ-ACC-NAME
039300               ADD 1               TO  WS-ERROR-COUNT
039400               GO TO 400-ACTION-REMOVE-EXIT
039500           END-IF.
039600           PERFORM 400-DELETE-TRANSACTION-ENTRY.
039700       400-ACTION-REMOVE-EXIT.
039800           EXIT.
039900*-----------------------------------------------------------------
040000      *  Reject if the account is not on the books; otherwise
040100      *  compact the account table over its row.
040200       400-ACTION-DELETE.
040300           PERFORM 400-FIND-ACCOUNT-BY-REQUEST.
040400           IF  NOT WS-ACCOUNT-FOUND
040500               DISPLAY "ACCOUNT-UPDATE: DELETE - ACCOUNT"
040600               DISPLAY "NOT FOUND - " REQ-ACC-NAME
040700               ADD 1               TO  WS-ERROR-COUNT
040800               GO TO 400-ACTION-DELETE-EXIT
040900           END-IF.
041000           PERFORM 400-DELETE-ACCOUNT-ENTRY.
041100       400-ACTION-DELETE-EXIT.
041200           EXIT.
041300*-----------------------------------------------------------------
041400       400-IMPOSE-BANK-RATES.
041500           MOVE BANK-INC-INTEREST  TO  REQ-TRN-INC-INTEREST.
041600           MOVE BANK-OUT-INTEREST  TO  REQ-TRN-OUT-INTEREST.
041700*-----------------------------------------------------------------
041800      *  An invalid incoming rate is simply flagged and left as
041900      *  the bank schedule already set it; an invalid outgoing
042000      *  rate is forced to zero.
042100       400-VALIDATE-PAYMENT-RATES.
042200           IF  REQ-TRN-INC-INTEREST   LESS THAN ZERO
042300           OR  REQ-TRN-INC-INTEREST   GREATER THAN 1
042400               DISPLAY "ACCOUNT-UPDATE: INCOMING RATE OUT OF"
042500               DISPLAY "RANGE - PREVIOUS RATE RETAINED."
042600           END-IF.
042700           IF  REQ-TRN-OUT-INTEREST   LESS THAN ZERO
042800           OR  REQ-TRN-OUT-INTEREST   GREATER THAN 1
042900               DISPLAY "ACCOUNT-UPDATE: OUTGOING RATE OUT OF"
043000               DISPLAY "RANGE - FORCED TO ZERO."
043100               MOVE ZERO           TO  REQ-TRN-OUT-INTEREST
043200           END-IF.
043300*-----------------------------------------------------------------
043400       400-VALIDATE-TRANSFER-AMOUNT.
043500           IF  REQ-TRN-AMOUNT NOT GREATER THAN ZERO
043600               DISPLAY "ACCOUNT-UPDATE: TRANSFER AMOUNT NOT"
043700               DISPLAY "POSITIVE - FORCED TO ZERO."
043800               MOVE ZERO           TO  REQ-TRN-AMOUNT
043900           END-IF.
044000*-----------------------------------------------------------------
044100       400-FIND-ACCOUNT-BY-REQUEST.
044200           MOVE "N"                    TO  WS-FOUND-SW.
044300           SEARCH WS-ACCOUNT-ENTRY VARYING WS-ACCT-IDX
044400               WHEN WS-ACCT-NAME (WS-ACCT-IDX) = REQ-ACC-NAME
044500                   MOVE "Y"            TO  WS-FOUND-SW
044600           END-SEARCH.
044700*-----------------------------------------------------------------
044800      *  Equality rule - date, amount and description always; plus
044900      *  both interest rates for a payment, or sender and
045000      *  recipient for a transfer.  SEARCH stops at the first
045100      *  exact match.
045200       400-CHECK-DUPLICATE.
045300           MOVE "N"                    TO  WS-DUPLICATE-SW.
045400           SEARCH WS-ACCT-TRN-ENTRY VARYING WS-TRN-IDX
045500               WHEN WS-TRN-TYPE (WS-ACCT-IDX WS-TRN-IDX)
045600                               = REQ-TRN-TYPE
045700               AND WS-TRN-DATE (WS-ACCT-IDX WS-TRN-IDX)
045800                               = REQ-TRN-DATE
045900               AND WS-TRN-AMOUNT (WS-ACCT-IDX WS-TRN-IDX)
046000                               = REQ-TRN-AMOUNT
046100               AND WS-TRN-DESCRIPTION (WS-ACCT-IDX WS-TRN-IDX)
046200                               = REQ-TRN-DESCRIPTION
046300               AND ((REQ-TRN-TYPE NOT = "PY")
046400                 OR (WS-TRN-INC-INTEREST (WS-ACCT-IDX WS-TRN-IDX)
046500                               = REQ-TRN-INC-INTEREST
046600                 AND WS-TRN-OUT-INTEREST (WS-ACCT-IDX WS-TRN-IDX)
046700                               = REQ-TRN-OUT-INTEREST))
046800               AND ((REQ-TRN-TYPE = "PY")
046900                 OR (WS-TRN-SENDER (WS-ACCT-IDX WS-TRN-IDX)
047000                               = REQ-TRN-SENDER
047100                 AND WS-TRN-RECIPIENT (WS-ACCT-IDX WS-TRN-IDX)
047200                               = REQ-TRN-RECIPIENT))
047300                   MOVE "Y"            TO  WS-DUPLICATE-SW
047400           END-SEARCH.
047500*-----------------------------------------------------------------
047600      *  Same equality rule, used by REMOVE to locate the
047700      *  transaction to delete.  Remembers the matched index for
047800      *  the compaction step.
047900       400-FIND-MATCHING-TRANSACTION.
048000           MOVE "N"                    TO  WS-MATCH-SW.
048100           SEARCH WS-ACCT-TRN-ENTRY VARYING WS-TRN-IDX
048200               WHEN WS-TRN-TYPE (WS-ACCT-IDX WS-TRN-IDX)
048300                               = REQ-TRN-TYPE
048400               AND WS-TRN-DATE (WS-ACCT-IDX WS-TRN-IDX)
048500                               = REQ-TRN-DATE
048600               AND WS-TRN-AMOUNT (WS-ACCT-IDX WS-TRN-IDX)
048700                               = REQ-TRN-AMOUNT
048800               AND WS-TRN-DESCRIPTION (WS-ACCT-IDX WS-TRN-IDX)
048900                               = REQ-TRN-DESCRIPTION
049000               AND ((REQ-TRN-TYPE NOT = "PY")
049100                 OR (WS-TRN-INC-INTEREST (WS-ACCT-IDX WS-TRN-IDX)
049200                               = REQ-TRN-INC-INTEREST
049300                 AND WS-TRN-OUT-INTEREST (WS-ACCT-IDX WS-TRN-IDX)
049400                               = REQ-TRN-OUT-INTEREST))
049500               AND ((REQ-TRN-TYPE = "PY")
049600                 OR (WS-TRN-SENDER (WS-ACCT-IDX WS-TRN-IDX)
049700                               = REQ-TRN-SENDER
049800                 AND WS-TRN-RECIPIENT (WS-ACCT-IDX WS-TRN-IDX)
049900                               = REQ-TRN-RECIPIENT))
050000                   MOVE "Y"            TO  WS-MATCH-SW
050100                   SET WS-MATCH-TRN-IDX    TO  WS-TRN-IDX
050200           END-SEARCH.
050300*-----------------------------------------------------------------
050400      *  Append the validated request onto the end of the
050500      *  account's transaction sub-table.
050600       400-APPEND-NEW-TRANSACTION.
050700           ADD 1                   TO
050800               WS-ACCT-TRN-COUNT (WS-ACCT-IDX).
050900           SET WS-TRN-IDX          TO
051000               WS-ACCT-TRN-COUNT (WS-ACCT-IDX).
051100           MOVE    REQ-TRN-TYPE    TO  WS-TRN-TYPE
051200                   (WS-ACCT-IDX WS-TRN-IDX).
051300           MOVE    REQ-TRN-DATE    TO  WS-TRN-DATE
051400                   (WS-ACCT-IDX WS-TRN-IDX).
051500           MOVE    REQ-TRN-AMOUNT  TO  WS-TRN-AMOUNT
051600                   (WS-ACCT-IDX WS-TRN-IDX).
051700           MOVE    REQ-TRN-DESCRIPTION TO WS-TRN-DESCRIPTION
051800                   (WS-ACCT-IDX WS-TRN-IDX).
051900           MOVE    REQ-TRN-INC-INTEREST TO WS-TRN-INC-INTEREST
052000                   (WS-ACCT-IDX WS-TRN-IDX).
052100           MOVE    REQ-TRN-OUT-INTEREST TO WS-TRN-OUT-INTEREST
052200                   (WS-ACCT-IDX WS-TRN-IDX).
052300           MOVE    REQ-TRN-SENDER  TO  WS-TRN-SENDER
052400                   (WS-ACCT-IDX WS-TRN-IDX).
052500           MOVE    REQ-TRN-RECIPIENT TO WS-TRN-RECIPIENT
052600                   (WS-ACCT-IDX WS-TRN-IDX).
052700*-----------------------------------------------------------------
052800      *  Shift every later transaction down one slot over the
052900      *  matched entry, then shorten the sub-table by one.
053000       400-DELETE-TRANSACTION-ENTRY.
053100           PERFORM 410-SHIFT-TRANSACTION-DOWN
053200                   VARYING WS-TRN-IDX FROM WS-MATCH-TRN-IDX
053300                   BY 1
053400                   UNTIL WS-TRN-IDX NOT LESS THAN
053500                   WS-ACCT-TRN-COUNT (WS-ACCT-IDX).
053600           SUBTRACT 1              FROM
053700               WS-ACCT-TRN-COUNT (WS-ACCT-IDX).
053800*-----------------------------------------------------------------
053900       410-SHIFT-TRANSACTION-DOWN.
054000           MOVE WS-ACCT-TRN-ENTRY (WS-ACCT-IDX WS-TRN-IDX + 1)
054100               TO WS-ACCT-TRN-ENTRY (WS-ACCT-IDX WS-TRN-IDX).
054200*-----------------------------------------------------------------
054300      *  Shift every later account down one row over the deleted
054400      *  account, then shorten the table by one.
054500       400-DELETE-ACCOUNT-ENTRY.
054600           PERFORM 410-SHIFT-ACCOUNT-DOWN
054700                   VARYING WS-ACCT-IDX FROM WS-ACCT-IDX
054800                   BY 1
054900                   UNTIL WS-ACCT-IDX NOT LESS THAN
055000                   WS-ACCOUNT-COUNT.
055100           SUBTRACT 1              FROM  WS-ACCOUNT-COUNT.
055200*-----------------------------------------------------------------
055300       410-SHIFT-ACCOUNT-DOWN.
055400           MOVE WS-ACCOUNT-ENTRY (WS-ACCT-IDX + 1)
055500               TO WS-ACCOUNT-ENTRY (WS-ACCT-IDX).
055600******************************************************************
055700      *  CREATE can append a new account out of alphabetical
055800      *  order.  A straight bubble pass over the active rows puts
055900      *  the table back in ascending account-name order before it
056000      *  is written.
056100       300-SORT-ACCOUNT-TABLE.
056200           MOVE "N"                    TO  WS-SORT-DONE-SW.
056300           PERFORM 310-SORT-PASS
056400                   UNTIL WS-SORT-COMPLETE.
056500*-----------------------------------------------------------------
056600       310-SORT-PASS.
056700           MOVE "Y"                    TO  WS-SORT-DONE-SW.
056800           PERFORM 320-SORT-COMPARE
056900                   VARYING WS-ACCT-IDX FROM 1 BY 1
057000                   UNTIL WS-ACCT-IDX NOT LESS THAN
057100                   WS-ACCOUNT-COUNT.
057200*-----------------------------------------------------------------
057300       320-SORT-COMPARE.
057400           IF  WS-ACCT-NAME (WS-ACCT-IDX)
057500                   GREATER THAN WS-ACCT-NAME (WS-ACCT-IDX + 1)
057600               MOVE WS-ACCOUNT-ENTRY (WS-ACCT-IDX)
057700                   TO  WS-ACCOUNT-HOLD
057800               MOVE WS-ACCOUNT-ENTRY (WS-ACCT-IDX + 1)
057900                   TO  WS-ACCOUNT-ENTRY (WS-ACCT-IDX)
058000               MOVE WS-ACCOUNT-HOLD
058100                   TO  WS-ACCOUNT-ENTRY (WS-ACCT-IDX + 1)
058200               MOVE "N"            TO  WS-SORT-DONE-SW
058300           END-IF.
058400*-----------------------------------------------------------------
058500      *  Walk the sorted table and write one output record per
058600      *  transaction, account by account.
058700       300-WRITE-ACCOUNT-TRANS-OUT.
058800           PERFORM 310-WRITE-ONE-ACCOUNT
058900                   VARYING WS-ACCT-IDX FROM 1 BY 1
059000                   UNTIL WS-ACCT-IDX GREATER THAN
059100                   WS-ACCOUNT-COUNT.
059200*-----------------------------------------------------------------
059300       310-WRITE-ONE-ACCOUNT.
059400           PERFORM 320-WRITE-ONE-TRANSACTION
059500                   VARYING WS-TRN-IDX FROM 1 BY 1
059600                   UNTIL WS-TRN-IDX GREATER THAN
059700                   WS-ACCT-TRN-COUNT (WS-ACCT-IDX).
059800*-----------------------------------------------------------------
059900       320-WRITE-ONE-TRANSACTION.
060000           MOVE WS-ACCT-NAME (WS-ACCT-IDX)
060100                               TO  WS-OUT-ACC-NAME.
060200           MOVE WS-TRN-TYPE (WS-ACCT-IDX WS-TRN-IDX)
060300                               TO  WS-OUT-TRN-TYPE.
060400           MOVE WS-TRN-DATE (WS-ACCT-IDX WS-TRN-IDX)
060500                               TO  WS-OUT-TRN-DATE.
060600           MOVE WS-TRN-AMOUNT (WS-ACCT-IDX WS-TRN-IDX)
060700                               TO  WS-OUT-TRN-AMOUNT.
060800           MOVE WS-TRN-DESCRIPTION (WS-ACCT-IDX WS-TRN-IDX)
060900                               TO  WS-OUT-TRN-DESCRIPTION.
061000           MOVE WS-TRN-INC-INTEREST (WS-ACCT-IDX WS-TRN-IDX)
061100                               TO  WS-OUT-TRN-INC-INTEREST.
061200           MOVE WS-TRN-OUT-INTEREST (WS-ACCT-IDX WS-TRN-IDX)
061300                               TO  WS-OUT-TRN-OUT-INTEREST.
061400           MOVE WS-TRN-SENDER (WS-ACCT-IDX WS-TRN-IDX)
061500                               TO  WS-OUT-TRN-SENDER.
061600           MOVE WS-TRN-RECIPIENT (WS-ACCT-IDX WS-TRN-IDX)
061700                               TO  WS-OUT-TRN-RECIPIENT.
061800           WRITE ACCT-TRANS-OUT-REC
061900                   FROM WS-OUTPUT-TRANS-LINE.
062000*-----------------------------------------------------------------
062100       300-CLOSE-ALL-FILES.
062200           CLOSE   ACCT-TRANS-FILE-IN
062300                   TRANS-REQUEST-FILE-IN
062400                   ACCOUNT-TRANS-OUT.
062500*-----------------------------------------------------------------
062600      *  End-of-run tally for the operator console - not a report,
062700      *  just a run-complete line per shop practice.
062800       300-DISPLAY-RUN-SUMMARY.
062900           ACCEPT WS-RUN-DATE      FROM  DATE.
063000           DISPLAY "ACCOUNT-UPDATE RUN COMPLETE - " WS-RUN-DATE.
063100           DISPLAY "MASTER RECORDS READ    - " WS-RECORD-COUNT.
063200           DISPLAY "REQUESTS PROCESSED     - " WS-REQUEST-COUNT.
063300           DISPLAY "REQUESTS IN ERROR      - " WS-ERROR-COUNT.
063400           DISPLAY "ACCOUNTS ON FILE       - " WS-ACCOUNT-COUNT.
063500******************************************************************
