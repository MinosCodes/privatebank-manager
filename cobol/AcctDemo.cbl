000100******************************************************************
000200      *  This program is to run the standard Adam self-test
000300      *  scenario against EFFECTIVE-VALUE and a scratch
000400      *  persistence file, so the effective-amount and
000500      *  persist/reload rules can be proved without a live request
000600      *  batch.  Batch self-test only - no screen interaction.
000700      *  Used File -
000800      *     - Scratch Account/Transaction File: ACCTSCR
000900******************************************************************
001000       IDENTIFICATION              DIVISION.
001100*-----------------------------------------------------------------
001200       PROGRAM-ID.                 ACCT-SELFTEST.
001300       AUTHOR.                     C G VANCE.
001400       INSTALLATION.               UNION TRUST DATA PROCESSING.
001500       DATE-WRITTEN.               MARCH 18, 1991.
001600       DATE-COMPILED.
001700       SECURITY.                   UNCLASSIFIED.
001800******************************************************************
001900      *  Change log
002000      *  1991-03-18  CGV  0000  ORIGINAL PROGRAM - REPLACED THE
002100      *                          SCREEN-SECTION ONLINE UPDATE WITH
002200      *                          A BATCH SELF-TEST PER TRUST-OPS -
002300      *                          NO TERMINALS ON THE TRUST FLOOR.
002400      *  1994-03-11  CGV  0203  SCENARIO NOW COVERS AN INCOMING
002500      *                          TRANSFER AS WELL AS A PAYMENT.
002600      *  1998-11-20  DMP  0261  Y2K REVIEW - SCENARIO DATES ARE
002700      *                          OPAQUE TEXT LABELS.  NO CHANGE
002800      *                          REQUIRED.
002900******************************************************************
003000       ENVIRONMENT                 DIVISION.
003100*-----------------------------------------------------------------
003200       CONFIGURATION               SECTION.
003300       SOURCE-COMPUTER.            UNION-TRUST-3090.
003400       SPECIAL-NAMES.
003500           C01 IS TOP-OF-FORM.
003600*-----------------------------------------------------------------
003700       INPUT-OUTPUT                SECTION.
003800       FILE-CONTROL.
003900           SELECT  SCRATCH-FILE
004000                   ASSIGN TO ACCTSCR
004100                   ORGANIZATION IS LINE SEQUENTIAL.
004200******************************************************************
004300       DATA                        DIVISION.
004400*-----------------------------------------------------------------
004500       FILE                        SECTION.
004600       FD  SCRATCH-FILE
004700           RECORD CONTAINS 135 CHARACTERS
004800           DATA RECORD IS BANKTRN-RECORD.
004900       COPY "BANKTRN.CPY".
005000******************************************************************
005100*-----------------------------------------------------------------
005200       WORKING-STORAGE             SECTION.
005300*-----------------------------------------------------------------
005400      *  Switches and run counters.
005500       01  WS-SWITCHES-AND-COUNTERS.
005600           05  WS-SCRATCH-EOF-SW       PIC X(01) VALUE "N".
005700               88  WS-SCRATCH-EOF              VALUE "Y".
005800           05  WS-PASS-SW              PIC X(01) VALUE "Y".
005900               88  WS-TEST-PASSED              VALUE "Y".
006000           05  WS-RELOAD-COUNT         PIC 9(03) COMP VALUE ZERO.
006100           05  WS-FAIL-COUNT           PIC 9(03) COMP VALUE ZERO.
006200           05  FILLER                  PIC X(05).
006300      *  Bank-wide rates for the scenario - same schedule ACCTUPDT
006400      *  imposes on a payment at add time.
006500       01  WS-BANK-RATES.
006600           05  WS-BANK-INC-INTEREST    PIC 9V9(4) VALUE 0.0500.
006700           05  WS-BANK-OUT-INTEREST    PIC 9V9(4) VALUE 0.1000.
006800           05  FILLER                  PIC X(03).
006900       01  WS-BANK-RATES-ALT REDEFINES WS-BANK-RATES.
007000           05  WS-BANK-RATES-COMBINED  PIC 9(10).
007100           05  FILLER                  PIC X(03).
007200      *  The Adam scenario's two transactions, built in working
007300      *  storage and then written out to prove the persist/reload
007400      *  round trip.
007500       01  WS-SCENARIO-ACC-NAME        PIC X(20) VALUE "ADAM".
007600       01  WS-SCENARIO-TABLE.
007700           05  WS-SCEN-ENTRY OCCURS 2 TIMES
007800                               INDEXED BY WS-SCEN-IDX.
007900               10  WS-SCEN-TYPE            PIC X(02).
008000               10  WS-SCEN-DATE            PIC X(10).
008100               10  WS-SCEN-AMOUNT          PIC S9(09)V99.
008200               10  WS-SCEN-DESCRIPTION     PIC X(30).
008300               10  WS-SCEN-INC-INTEREST    PIC 9V9(4).
008400               10  WS-SCEN-OUT-INTEREST    PIC 9V9(4).
008500               10  WS-SCEN-SENDER          PIC X(20).
008600               10  WS-SCEN-RECIPIENT       PIC X(20).
008700           05  FILLER                  PIC X(04).
008800       01  WS-SCENARIO-ALT REDEFINES WS-SCENARIO-TABLE.
008900           05  FILLER                  PIC X(103) OCCURS 2 TIMES.
009000           05  FILLER                  PIC X(04).
009100      *  LINK-PARAMETERS passed to EFFECTIVE-VALUE for each
009200      *  transaction in turn.
009300       01  WS-LINK-PARAMETERS.
009400           05  LS-TRN-TYPE             PIC X(02).
009500           05  LS-TRN-AMOUNT           PIC S9(9)V99.
009600           05  LS-TRN-INC-INTEREST     PIC 9V9(4).
009700           05  LS-TRN-OUT-INTEREST     PIC 9V9(4).
009800           05  LS-EFFECTIVE-AMOUNT     PIC S9(9)V99.
009900           05  FILLER                  PIC X(03).
010000      *  First-run balance (built straight from the scenario
010100      *  table) and the second-run balance rebuilt from the
010200      *  reloaded scratch file - both must equal the expected
010300      *  1250.00.
010400       01  WS-BALANCES.
010500           05  WS-FIRST-BALANCE        PIC S9(9)V99 VALUE ZERO.
010600           05  WS-RELOAD-BALANCE       PIC S9(9)V99 VALUE ZERO.
010700           05  WS-EXPECTED-BALANCE     PIC S9(9)V99 VALUE 1250.00.
010800           05  FILLER                  PIC X(02).
010900       01  WS-BALANCES-ALT REDEFINES WS-BALANCES.
011000           05  WS-BALANCES-DIGITS      PIC 9(33).
011100           05  FILLER                  PIC X(02).
011200******************************************************************
011300       PROCEDURE                   DIVISION.
011400*-----------------------------------------------------------------
011500      *  Main line - run the Adam scenario, persist it, reload it,
011600      *  and report.
011700       100-ACCT-SELFTEST.
011800           PERFORM 200-INITIATE-SELFTEST.
011900           PERFORM 200-RUN-ADAM-SCENARIO.
012000           PERFORM 200-VERIFY-FIRST-BALANCE.
012100           PERFORM 200-PERSIST-SCRATCH-FILE.
012200           PERFORM 200-RELOAD-SCRATCH-FILE.
012300           PERFORM 200-VERIFY-RELOAD.
012400           PERFORM 200-TERMINATE-SELFTEST.
012500           STOP RUN.
012600******************************************************************
012700       200-INITIATE-SELFTEST.
012800           MOVE ZERO               TO  WS-FIRST-BALANCE
012900                                        WS-RELOAD-BALANCE.
013000           MOVE ZERO               TO  WS-RELOAD-COUNT
013100                                        WS-FAIL-COUNT.
013200           MOVE "Y"                TO  WS-PASS-SW.
013300           DISPLAY "ACCT-SELFTEST - ADAM SCENARIO STARTING".
013400******************************************************************
013500      *  Build the two scenario transactions exactly as the Driver
013600      *  scenario calls for - a 1000.00 payment at 5%/10% and a
013700      *  200.00 incoming transfer - and run each through
013800      *  EFFECTIVE-VALUE the same way ACCTUPDT does at add time,
013900      *  accumulating the balance.
014000       200-RUN-ADAM-SCENARIO.
014100           MOVE "PY"               TO  WS-SCEN-TYPE (1).
014200           MOVE "01.01.2025"       TO  WS-SCEN-DATE (1).
014300           MOVE 1000.00            TO  WS-SCEN-AMOUNT (1).
014400           MOVE "LOHN"             TO  WS-SCEN-DESCRIPTION (1).
014500           MOVE WS-BANK-INC-INTEREST
014600                                   TO  WS-SCEN-INC-INTEREST (1).
014700           MOVE WS-BANK-OUT-INTEREST
014800                                   TO  WS-SCEN-OUT-INTEREST (1).
014900           MOVE SPACES             TO  WS-SCEN-SENDER (1)
015000                                        WS-SCEN-RECIPIENT (1).
015100           MOVE "IT"               TO  WS-SCEN-TYPE (2).
015200           MOVE "02.01.2025"       TO  WS-SCEN-DATE (2).
015300           MOVE 200.00             TO  WS-SCEN-AMOUNT (2).
015400           MOVE "GESCHENK"         TO  WS-SCEN-DESCRIPTION (2).
015500           MOVE ZERO               TO  WS-SCEN-INC-INTEREST (2)
015600                                        WS-SCEN-OUT-INTEREST (2).
015700           MOVE "BOB"              TO  WS-SCEN-SENDER (2).
015800           MOVE "ADAM"             TO  WS-SCEN-RECIPIENT (2).
015900           PERFORM 300-COMPUTE-EFFECTIVE-AMOUNT
016000               VARYING WS-SCEN-IDX FROM 1 BY 1
016100               UNTIL WS-SCEN-IDX GREATER THAN 2.
016200******************************************************************
016300      *  Drive one scenario entry through EFFECTIVE-VALUE and fold
016400      *  its effective amount into the first-run balance.
016500       300-COMPUTE-EFFECTIVE-AMOUNT.
016600           MOVE WS-SCEN-TYPE (WS-SCEN-IDX)
016700                                   TO  LS-TRN-TYPE.
016800           MOVE WS-SCEN-AMOUNT (WS-SCEN-IDX)
016900                                   TO  LS-TRN-AMOUNT.
017000           MOVE WS-SCEN-INC-INTEREST (WS-SCEN-IDX)
017100                                   TO  LS-TRN-INC-INTEREST.
017200           MOVE WS-SCEN-OUT-INTEREST (WS-SCEN-IDX)
017300                                   TO  LS-TRN-OUT-INTEREST.
017400           CALL "EFFECTIVE-VALUE" USING WS-LINK-PARAMETERS.
017500           ADD  LS-EFFECTIVE-AMOUNT
017600                                   TO  WS-FIRST-BALANCE.
017700******************************************************************
017800       200-VERIFY-FIRST-BALANCE.
017900           IF  WS-FIRST-BALANCE NOT = WS-EXPECTED-BALANCE
018000               MOVE "N"            TO  WS-PASS-SW
018100               ADD 1               TO  WS-FAIL-COUNT
018200               DISPLAY "ACCT-SELFTEST - FIRST-RUN BALANCE WRONG"
018300               DISPLAY "  GOT - " WS-FIRST-BALANCE
018400           ELSE
018500               DISPLAY "ACCT-SELFTEST - FIRST-RUN BALANCE OK - "
018600                       WS-FIRST-BALANCE
018700           END-IF.
018800******************************************************************
018900      *  Write Adam's two transactions out to the scratch file,
019000      *  proving the persist side of the round trip before we
019100      *  reload them.
019200       200-PERSIST-SCRATCH-FILE.
019300           OPEN OUTPUT SCRATCH-FILE.
019400           PERFORM 300-WRITE-SCENARIO-ENTRY
019500               VARYING WS-SCEN-IDX FROM 1 BY 1
019600               UNTIL WS-SCEN-IDX GREATER THAN 2.
019700           CLOSE SCRATCH-FILE.
019800******************************************************************
019900       300-WRITE-SCENARIO-ENTRY.
020000           MOVE SPACES             TO  BANKTRN-RECORD.
020100           MOVE WS-SCENARIO-ACC-NAME
020200                                   TO  TRN-ACC-NAME.
020300           MOVE WS-SCEN-TYPE (WS-SCEN-IDX)
020400                                   TO  TRN-TYPE.
020500           MOVE WS-SCEN-DATE (WS-SCEN-IDX)
020600                                   TO  TRN-DATE.
020700           MOVE WS-SCEN-AMOUNT (WS-SCEN-IDX)
020800                                   TO  TRN-AMOUNT.
020900           MOVE WS-SCEN-DESCRIPTION (WS-SCEN-IDX)
021000                                   TO  TRN-DESCRIPTION.
021100           MOVE WS-SCEN-INC-INTEREST (WS-SCEN-IDX)
021200                                   TO  TRN-INC-INTEREST.
021300           MOVE WS-SCEN-OUT-INTEREST (WS-SCEN-IDX)
021400                                   TO  TRN-OUT-INTEREST.
021500           MOVE WS-SCEN-SENDER (WS-SCEN-IDX)
021600                                   TO  TRN-SENDER.
021700           MOVE WS-SCEN-RECIPIENT (WS-SCEN-IDX)
021800                                   TO  TRN-RECIPIENT.
021900           WRITE BANKTRN-RECORD.
022000******************************************************************
022100      *  Re-open the scratch file for input - a second,
022200      *  independent run - and rebuild the balance straight off
022300      *  the disk record the way ACCTLIST would, to prove nothing
022400      *  was lost on the round trip.
022500       200-RELOAD-SCRATCH-FILE.
022600           MOVE "N"                TO  WS-SCRATCH-EOF-SW.
022700           OPEN INPUT SCRATCH-FILE.
022800           PERFORM 300-READ-SCRATCH-FILE.
022900           PERFORM 300-APPLY-RELOAD-ENTRY
023000               UNTIL WS-SCRATCH-EOF.
023100           CLOSE SCRATCH-FILE.
023200******************************************************************
023300       300-READ-SCRATCH-FILE.
023400           READ SCRATCH-FILE
023500               AT END
023600                   MOVE "Y"        TO  WS-SCRATCH-EOF-SW
023700           END-READ.
023800******************************************************************
023900       300-APPLY-RELOAD-ENTRY.
024000           MOVE TRN-TYPE           TO  LS-TRN-TYPE.
024100           MOVE TRN-AMOUNT         TO  LS-TRN-AMOUNT.
024200           MOVE TRN-INC-INTEREST   TO  LS-TRN-INC-INTEREST.
024300           MOVE TRN-OUT-INTEREST   TO  LS-TRN-OUT-INTEREST.
024400           CALL "EFFECTIVE-VALUE" USING WS-LINK-PARAMETERS.
024500           ADD  LS-EFFECTIVE-AMOUNT
024600                                   TO  WS-RELOAD-BALANCE.
024700           ADD  1                  TO  WS-RELOAD-COUNT.
024800           PERFORM 300-READ-SCRATCH-FILE.
024900******************************************************************
025000       200-VERIFY-RELOAD.
025100           IF  WS-RELOAD-BALANCE NOT = WS-EXPECTED-BALANCE
025200               MOVE "N"            TO  WS-PASS-SW
025300               ADD 1               TO  WS-FAIL-COUNT
025400               DISPLAY "ACCT-SELFTEST - RELOAD BALANCE WRONG - "
025500                       WS-RELOAD-BALANCE
025600           ELSE
025700               DISPLAY "ACCT-SELFTEST - RELOAD BALANCE OK - "
025800                       WS-RELOAD-BALANCE
025900           END-IF.
026000           IF  WS-RELOAD-COUNT NOT = 2
026100               MOVE "N"            TO  WS-PASS-SW
026200               ADD 1               TO  WS-FAIL-COUNT
026300               DISPLAY "ACCT-SELFTEST - RELOAD RECORD COUNT WRONG"
026400           END-IF.
026500******************************************************************
026600       200-TERMINATE-SELFTEST.
026700           IF  WS-TEST-PASSED
026800               DISPLAY "ACCT-SELFTEST - ADAM SCENARIO - PASS"
026900           ELSE
027000               DISPLAY "ACCT-SELFTEST - ADAM SCENARIO - FAIL - "
027100                       WS-FAIL-COUNT, " CHECK(S) FAILED"
027200           END-IF.
